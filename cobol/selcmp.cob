000100*Select for the Comparison Output file - TAX-CALCULATOR output.
000200*05/11/25 kpd - Created.
000300     select  Comparison-Output-File  assign      "CMPOUT"
000400     organization is sequential
000500     status       Cmp-Status.
000600*
