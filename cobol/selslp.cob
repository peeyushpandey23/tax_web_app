000100*Select for the Salary Slip file - SALARY-AGGREGATOR input.
000200*28/10/25 kpd - Created.
000300     select  Salary-Slip-File       assign      "SLIPIN"
000400     organization is sequential
000500     status       Slp-Status.
000600*
