000100********************************************
000200*                                         *
000300* Record Definition For Comparison * Output File * Uses
000400* Cmp-Session-Id as key * One record per valid taxpayer *
000500********************************************
000600* File size 68 bytes.
000700*
000800*05/11/25 kpd - Created. 22/11/25 srd - Cmp-Best-Regime 88-levels
000900*added.
001000*
001100 01  PY-Comparison-Record.
001200     03  Cmp-Session-Id               pic x(36).
001300     03  Cmp-Old-Total-Tax            pic s9(9)v99  comp-3.
001400     03  Cmp-New-Total-Tax            pic s9(9)v99  comp-3.
001500     03  Cmp-Best-Regime              pic x(3).
001600     88  Cmp-Best-Is-Old          value "OLD".
001700     88  Cmp-Best-Is-New          value "NEW".
001800     03  Cmp-Tax-Savings              pic s9(9)v99  comp-3.
001900     03  Cmp-Savings-Percent          pic s9(3)v99  comp-3.
002000     03  filler                       pic x(9).
002100*
