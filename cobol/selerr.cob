000100*Select for the Error/Summary print file - shared by both the
000200*TAX-CALCULATOR (validation error lines) and the
000300*SALARY-AGGREGATOR (per-group aggregation summary lines). Plain
000400*lines, no Report Writer. 07/11/25 kpd - Created.
000500     select  Err-Summary-Print       assign      "ERRRPT"
000600     organization line sequential
000700     status       Err-Status.
000800*
