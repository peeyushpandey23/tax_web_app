000100********************************************
000200*                                         *
000300* Record Definition For Salary Slip * Transactions File * Uses
000400* Slp-Session-Id as key, * 1-4 records per group, contiguous *
000500********************************************
000600* File size 83 bytes padded to 84 by filler.
000700*
000800*28/10/25 kpd - Created, lifted from the py hours transaction
000900*shape. 05/12/25 srd - Added Slp-Document-Type + 88-levels
001000*(Form16 vs periodic). 11/12/25 amd - Removed the unused
001100*PY-Salary-Slip-Header record carried over from the py hours
001200*shape - nothing in pysalag or pytaxc ever opened or read it.
001300*
001400 01  PY-Salary-Slip-Record.
001500     03  Slp-Session-Id              pic x(36).
001600     03  Slp-Seq                     pic 9(1).
001700     03  Slp-Document-Type           pic x(11).
001800     88  Slp-Is-Salary-Slip      value "SALARY-SLIP".
001900     88  Slp-Is-Form16           value "FORM16".
002000*
002100     03  Slp-Gross-Salary            pic s9(9)v99  comp-3.
002200     03  Slp-Basic-Salary            pic s9(9)v99  comp-3.
002300     03  Slp-Hra-Received            pic s9(9)v99  comp-3.
002400     03  Slp-Rent-Paid               pic s9(9)v99  comp-3.
002500     03  Slp-Deduction-80C           pic s9(9)v99  comp-3.
002600     03  Slp-Deduction-80D           pic s9(9)v99  comp-3.
002700     03 Slp-Standard-Deduction pic s9(9)v99 comp-3.
002800*annual figure, 50000, NOT summed
002900     03  Slp-Professional-Tax        pic s9(9)v99  comp-3.
003000     03  Slp-Tds                     pic s9(9)v99  comp-3.
003100     03  filler                      pic x(1).
003200*
