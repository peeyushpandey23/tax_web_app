000100*FD for the Salary Slip file - SALARY-AGGREGATOR input. 28/10/25
000200*kpd - Created.
000300 fd  Salary-Slip-File.
000400 copy "wstaxslp.cob".
000500*
