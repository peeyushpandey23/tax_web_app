000100*Select for the Tax Detail print file - TAX-CALCULATOR report.
000200*Landscape, 132 cols, same shape as the other py Report
000300*Writer prints. 06/11/25 kpd - Created.
000400     select  Tax-Detail-Print        assign      "TAXRPT"
000500     organization line sequential
000600     status       Rpt-Status.
000700*
