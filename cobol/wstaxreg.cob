000100********************************************
000200*                                         *
000300* Working Storage For The Regime Result * Block - one computed
000400*per taxpayer per regime (Old then New). Follows the QTD/YTD
000500*twin-block shape used in the py history record - here it is
000600*Old-Regime / New-Regime instead.
000700********************************************
000800*21/11/25 kpd - Created. 30/11/25 srd - Added Reg-Old-Slab /
000900*Reg-New-Slab breakdown tables, occurs 6 (New regime needs all
001000*six, Old only uses 4). 09/12/25 amd - Reg-Old-Hra-Exemption &
001100*Reg-Old-Lta-Exemption added - these two stay zero in the New
001200*block, New regime has no Sec 10 exemptions, but kept symmetric
001300*either side.
001400*
001500 01  PY-Regime-Result.
001600     03  Reg-Old-Result.
001700     05  Reg-Old-Hra-Exemption      pic s9(9)v99  comp-3.
001800     05  Reg-Old-Lta-Exemption      pic s9(9)v99  comp-3.
001900     05  Reg-Old-Total-Exemptions   pic s9(9)v99  comp-3.
002000     05  Reg-Old-Total-Deductions   pic s9(9)v99  comp-3.
002100     05  Reg-Old-Taxable-Income     pic s9(9)v99  comp-3.
002200     05  Reg-Old-Tax-Amount         pic s9(9)v99  comp-3.
002300     05  Reg-Old-Rebate-87A         pic s9(9)v99  comp-3.
002400     05  Reg-Old-Tax-After-Rebate   pic s9(9)v99  comp-3.
002500     05  Reg-Old-Cess-Amount        pic s9(9)v99  comp-3.
002600     05  Reg-Old-Total-Tax          pic s9(9)v99  comp-3.
002700     05  Reg-Old-Slab-Count         pic 9         comp.
002800     05  Reg-Old-Slab                             occurs 6.
002900     07  Reg-Old-Slab-Lower     pic s9(9)v99  comp-3.
003000     07  Reg-Old-Slab-Upper     pic s9(9)v99  comp-3.
003100     07  Reg-Old-Slab-Rate      pic s9(3)v99  comp-3.
003200     07  Reg-Old-Slab-Income    pic s9(9)v99  comp-3.
003300     07  Reg-Old-Slab-Tax       pic s9(9)v99  comp-3.
003400     03  Reg-New-Result.
003500     05 Reg-New-Hra-Exemption pic s9(9)v99 comp-3.
003600*always zero, New regime
003800     05 Reg-New-Lta-Exemption pic s9(9)v99 comp-3.
003900*always zero, New regime
004100     05 Reg-New-Total-Exemptions pic s9(9)v99 comp-3.
004200*always zero, New regime
004400     05  Reg-New-Total-Deductions   pic s9(9)v99  comp-3.
004500     05  Reg-New-Taxable-Income     pic s9(9)v99  comp-3.
004600     05  Reg-New-Tax-Amount         pic s9(9)v99  comp-3.
004700     05  Reg-New-Rebate-87A         pic s9(9)v99  comp-3.
004800     05  Reg-New-Tax-After-Rebate   pic s9(9)v99  comp-3.
004900     05  Reg-New-Cess-Amount        pic s9(9)v99  comp-3.
005000     05  Reg-New-Total-Tax          pic s9(9)v99  comp-3.
005100     05  Reg-New-Slab-Count         pic 9         comp.
005200     05  Reg-New-Slab                             occurs 6.
005300     07  Reg-New-Slab-Lower     pic s9(9)v99  comp-3.
005400     07  Reg-New-Slab-Upper     pic s9(9)v99  comp-3.
005500     07  Reg-New-Slab-Rate      pic s9(3)v99  comp-3.
005600     07  Reg-New-Slab-Income    pic s9(9)v99  comp-3.
005700     07  Reg-New-Slab-Tax       pic s9(9)v99  comp-3.
005800     03  filler                        pic x(11).
005900*
