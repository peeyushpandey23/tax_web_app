000100********************************************
000200*                                         *
000300* Common Environment Division entries * Copied into every Payroll
000400* Tax * program - DO NOT duplicate these * clauses locally. *
000500********************************************
000600*22/10/25 vbc - Created for py-tax suite, lifted from the
000700*standard ACAS envdiv.cob shape. 14/01/26 vbc - Added UPSI-0 for
000800*the -T (test slab set) override.
000900*
001000 configuration            section.
001100*------------------------------
001200 source-computer.         IBM-PC.
001300 object-computer.         IBM-PC.
001400 special-names.
001500     C01                   is  TOP-OF-FORM
001600     class  Tax-Digit      is  "0" thru "9"
001700     class  Tax-Alpha      is  "A" thru "Z"
001800     UPSI-0.
001900*
