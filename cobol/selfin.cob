000100*Select for the Financial Input file - TAX-CALCULATOR input.
000200*04/11/25 kpd - Created.
000300     select  Financial-Input-File  assign      "TAXIN"
000400     organization is sequential
000500     status       Fin-Status.
000600*
