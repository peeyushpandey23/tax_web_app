000100*FD for the Financial Input file - TAX-CALCULATOR input. 04/11/25
000200*kpd - Created.
000300 fd  Financial-Input-File.
000400 copy "wstaxfin.cob".
000500*
