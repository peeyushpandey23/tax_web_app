000100********************************************
000200*                                         *
000300* Record Definition For Financial Input * File * Uses
000400* Fin-Session-Id as key * One record per taxpayer per year *
000500********************************************
000600* File size 207 bytes.
000700*
000800*THESE FIELDS DEFINITIONS MAY NEED CHANGING
000900*
001000*03/11/25 kpd - Created, lifted from the py employee master shape
001100*. 19/11/25 kpd - Added Fin-FY-Parts redefines for the NNNN-NN
001200*edit in pyfychk. 02/12/25 srd - Fin-Age default of 30
001300*documented, was unclear. 18/12/25 srd - Deduction fields widened
001400*to S9(9)V99 to match 8-digit lakhs.
001500*
001600 01  PY-Financial-Input-Record.
001700     03  Fin-Session-Id              pic x(36).
001800     03 Fin-Financial-Year pic x(7).
001900*NNNN-NN, eg 2024-25
002000     03  Fin-FY-Parts  redefines Fin-Financial-Year.
002100     05  Fin-FY-First            pic 9(4).
002200     05  Fin-FY-Sep              pic x.
002300     05  Fin-FY-Second           pic 99.
002400     03 Fin-Age pic 9(3).
002500*default 30 if not present
002600     03 Fin-Record-Status pic x.
002700*V = Validated, R = Rejected, Hidden D = Deleted
002900     03 Fin-Source pic x.
003000*D = Direct entry, A = From pysalag annualize
003200*
003300     03  Fin-Gross-Salary            pic s9(9)v99  comp-3.
003400     03  Fin-Basic-Salary            pic s9(9)v99  comp-3.
003500     03  Fin-Hra-Received            pic s9(9)v99  comp-3.
003600     03  Fin-Rent-Paid               pic s9(9)v99  comp-3.
003700     03  Fin-Lta-Received            pic s9(9)v99  comp-3.
003800     03  Fin-Other-Exemptions        pic s9(9)v99  comp-3.
003900     03  Fin-Deduction-80C           pic s9(9)v99  comp-3.
004000     03  Fin-Deduction-80D           pic s9(9)v99  comp-3.
004100     03  Fin-Deduction-80DD          pic s9(9)v99  comp-3.
004200     03  Fin-Deduction-80E           pic s9(9)v99  comp-3.
004300     03  Fin-Deduction-80TTA         pic s9(9)v99  comp-3.
004400     03  Fin-Home-Loan-Interest      pic s9(9)v99  comp-3.
004500     03  Fin-Other-Deductions        pic s9(9)v99  comp-3.
004600     03  Fin-Other-Income            pic s9(9)v99  comp-3.
004700     03  Fin-Standard-Deduction      pic s9(9)v99  comp-3.
004800     03  Fin-Professional-Tax        pic s9(9)v99  comp-3.
004900     03 Fin-Tds pic s9(9)v99 comp-3.
005000*informational only, not used in calc
005200     03  filler                     pic x(9).
005300*
