000100*****************************************************************
000200*                                                              *
000300*             Periodic Salary Slip Annualizer * Rolls 1-4 salary
000400*             slips (or one Form 16) per taxpayer * into one
000500*             annual Financial-Input record for PYTAXC *
000600*                                                              *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100 program-id.             pysalag.
001200 author.                 S R Deshpande.
001300 installation.           Applewood Computers - Pune Tax Bureau.
001400 date-written.           28/10/1985.
001500 date-compiled.
001600 security. Copyright (C) 1985-2026 & later, Applewood
001700     Computers.  Distributed under the GNU
001800     General Public License.  See the file
001900     COPYING for details.
002000***
002100*   Remarks. Salary slips arrive in twos and threes through the
002200*   year (quarterly, sometimes monthly) and have to be rolled up
002300*   into one annual figure before PYTAXC can run its regime
002400*   comparison. This program reads the slip file grouped by
002500*   SESSION-ID (a control break, same idea as the old
002600*   vacation-accrual scan), sums and scales each group by the
002700*   slip-count interpolation factor, checks the result looks
002800*   sane, and writes one Financial-Input-shaped record per group
002900*   plus a one-line summary.
003000*
003100*                       Run this ahead of PYTAXC as a separate
003200*                       batch step - it does not call PYTAXC and
003300*                       is not called by it.
003400***
003500*   Version. See Prog-Name in WS.
003600***
003700*   Called modules. None.
003800***
003900*   Files used : SLIPIN Salary Slip (in, grouped by Session-Id).
004000*   ANNOUT Annualized Output (out, Financial-Input shape).
004100*   ERRRPT Error/Summary report (out, shared with PYTAXC).
004200*
004300*   Error messages used. SAL001 - SAL007. See WS-Warn-Text /
004400*   WS-Reject-Text.
004500***
004600*Changes: 28/10/1985 srd - 1.0.00 Created. 14/05/1988 srd - .01
004700*Standard-Deduction was being swept into the group sum and
004800*multiplied by the factor along with everything else - Finance
004900*queried a 600000.00 standard deduction on a quarterly filer.
005000*Carved it out, fixed value per group. 19/02/1993 kpd - .02
005100*Added the >4-slip reject - previously an unbounded OCCURS just
005200*kept growing. occurs table fixed at 4, count tracked past it.
005300*11/03/1999 kpd - .03 Y2K review: WS-Run-Date here is 2-digit
005400*year display only, same as PYTAXC, no stored century dependency
005500*- no change, logged per the 1999 sweep. 16/04/24 vbc Copyright
005600*notice update superseding all previous notices. 19/09/25 vbc -
005700*3.3.00 Version update and builds reset (py-tax suite folded
005800*into the 3.3 tree). 07/12/25 amd .04 Consistency (20 pct
005900*variation) check added at the Finance Bureau's request after a
006000*batch of clearly mis-keyed mid-year slips went through
006100*silently. 15/12/25 amd .05 Accuracy grade now keyed strictly off
006200*slip count per the new grading table - previously graded Form
006300*16 as always EXCELLENT, which the spec table does not actually
006400*say to do.
006500*
006600*****************************************************************
006700**********
006800*Copyright Notice.
006900*****************
007000*
007100*This program is part of the Applewood Computers Payroll Tax
007200*Comparison suite and is Copyright (c) Applewood Computers, 1985-
007300*2026 and later.
007400*
007500*This program is free software; you can redistribute it and/or
007600*modify it under the terms of the GNU General Public License as
007700*published by the Free Software Foundation; version 3 and later,
007800*for personal and in-house business usage, excluding repackaging
007900*or resale.
008000*
008100*Distributed in the hope that it will be useful, but WITHOUT ANY
008200*WARRANTY; without even the implied warranty of MERCHANTABILITY
008300*or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
008400*License for more details.
008500*
008600*****************************************************************
008700**********
008800*
008900 environment             division.
009000*================================
009100 copy  "envdiv.cob".
009200 input-output            section.
009300 file-control.
009400 copy "selslp.cob".
009500 copy "selann.cob".
009600 copy "selerr.cob".
009700*
009800 data                     division.
009900*================================
010000 file section.
010100 copy "fdslp.cob".
010200 copy "fdann.cob".
010300 copy "fderr.cob".
010400*
010500 working-storage section.
010600*-----------------------
010700 77  Prog-Name               pic x(15)  value "PYSALAG (1.05)".
010800*
010900 01  WS-Status-Data.
011000     03  Slp-Status          pic xx     value zero.
011100     03  Ann-Status          pic xx     value zero.
011200     03  Err-Status          pic xx     value zero.
011300*
011400 copy "wstaxtbl.cob".
011500*
011600*24/12/25 amd - WS-Batch-Financial-Year is a single-run constant;
011700*the annual batch processes one FY at a time, matching PYTAXC's
011800*own "one table per budget" approach in wstaxtbl.
011900*
012000 77  WS-Batch-Financial-Year    pic x(7)   value "2024-25".
012100*
012200 01  WS-At-End                  pic x      value "N".
012300     88  WS-Is-At-End           value "Y".
012400 01  WS-Var-Break               pic x      value "N".
012500     88  WS-Var-Break-Hit       value "Y".
012600*
012700 01  WS-Group-Fields.
012800     03  WS-Group-Session-Id     pic x(36).
012900     03  WS-Group-Document-Type  pic x(11).
013000     03  WS-Slip-Count           pic 9       comp.
013100     03  WS-Ix                   pic 9       comp.
013200     03  WS-Factor                pic 9(2)   comp.
013300     03  WS-Interp-Applied        pic x      value "N".
013400     88  WS-Interp-Was-Applied  value "Y".
013500     03  WS-Group-Rejected        pic x      value "N".
013600     88  WS-Group-Is-Rejected   value "Y".
013700*
013800 01  WS-Slip-Table.
013900     03  WS-Slip-Entry                          occurs 4.
014000     05  WS-Slip-Gross        pic s9(9)v99  comp-3.
014100     05  WS-Slip-Basic        pic s9(9)v99  comp-3.
014200     05  WS-Slip-Hra          pic s9(9)v99  comp-3.
014300     05  WS-Slip-Rent         pic s9(9)v99  comp-3.
014400     05  WS-Slip-80C          pic s9(9)v99  comp-3.
014500     05  WS-Slip-80D          pic s9(9)v99  comp-3.
014600     05  WS-Slip-Std-Ded      pic s9(9)v99  comp-3.
014700     05  WS-Slip-Prof-Tax     pic s9(9)v99  comp-3.
014800     05  WS-Slip-Tds          pic s9(9)v99  comp-3.
014900*
015000 01  WS-Sum-Fields.
015100     03  WS-Sum-Gross          pic s9(9)v99   comp-3.
015200     03  WS-Sum-Basic          pic s9(9)v99   comp-3.
015300     03  WS-Sum-Hra            pic s9(9)v99   comp-3.
015400     03  WS-Sum-Rent           pic s9(9)v99   comp-3.
015500     03  WS-Sum-80C            pic s9(9)v99   comp-3.
015600     03  WS-Sum-80D            pic s9(9)v99   comp-3.
015700     03  WS-Sum-Std-Ded        pic s9(9)v99   comp-3.
015800     03  WS-Sum-Prof-Tax       pic s9(9)v99   comp-3.
015900     03  WS-Sum-Tds            pic s9(9)v99   comp-3.
016000*
016100 01  WS-Variation-Fields.
016200     03  WS-Variation-Limit    pic s9(9)v99   comp-3.
016300     03  WS-Variation-Amount   pic s9(9)v99   comp-3.
016400*
016500 01  WS-Grade-Fields.
016600     03  WS-Grade              pic x(10)      value "UNKNOWN".
016700*
016800 01  WS-Run-Date.
016900     03  WS-Run-Date-YY         pic 99.
017000     03  WS-Run-Date-MM         pic 99.
017100     03  WS-Run-Date-DD         pic 99.
017200 01  WS-Run-Date-Edit  redefines WS-Run-Date.
017300     03  WS-Run-Date-Numeric    pic 9(6).
017400*
017500 01  WS-Summ-Line.
017600     03  WS-Summ-Tag            pic x(5)    value "GRP  ".
017700     03  WS-Summ-Session        pic x(36).
017800     03  filler                 pic x       value space.
017900     03  WS-Summ-Doc-Type       pic x(11).
018000     03  filler                 pic x       value space.
018100     03  WS-Summ-Text           pic x(75).
018200*
018300 01  WS-Warn-Text               pic x(70)   value spaces.
018400 01  WS-Warn-Ptr                pic 9(3)    comp  value 1.
018500*
018600 01  WS-Slip-Count-Disp         pic 9.
018700*
018800 01  WS-Header-Line.
018900     03  WS-Header-Tag              pic x(5)    value "HDR  ".
019000     03  WS-Header-Text             pic x(40)   value
019100     "PYSALAG SALARY ANNUALIZER RUN DATE ".
019200     03  WS-Header-DD               pic 99.
019300     03  filler                     pic x       value "/".
019400     03  WS-Header-MM               pic 99.
019500     03  filler                     pic x       value "/".
019600     03  WS-Header-YY               pic 99.
019700     03  filler                     pic x(78)   value spaces.
019800*
019900 procedure division.
020000*==================
020100*
020200 aa000-Main                  section.
020300***********************************
020400     perform  aa010-Open-Files.
020500     read     Salary-Slip-File
020600     at end  move "Y" to WS-At-End
020700     end-read.
020800     perform  aa050-Process-Group until WS-Is-At-End.
020900     perform  aa090-Close-Files.
021000     goback.
021100*
021200 aa000-Exit.  exit section.
021300*
021400 aa010-Open-Files              section.
021500***************************************
021600     accept   WS-Run-Date from date.
021700     move     WS-Run-Date-DD to WS-Header-DD.
021800     move     WS-Run-Date-MM to WS-Header-MM.
021900     move     WS-Run-Date-YY to WS-Header-YY.
022000*
022100     open     input  Salary-Slip-File.
022200     open     output Annualized-Output-File.
022300     open     output Err-Summary-Print.
022400     write    Err-Print-Line from WS-Header-Line.
022500*
022600 aa010-Exit.  exit section.
022700*
022800 aa090-Close-Files              section.
022900****************************************
023000     close    Salary-Slip-File
023100     Annualized-Output-File
023200     Err-Summary-Print.
023300*
023400 aa090-Exit.  exit section.
023500*
023600 aa050-Process-Group             section.
023700*****************************************
023800*Control break on Slp-Session-Id - slips of one group are
023900*contiguous on the input file. Holds the first slip of the NEXT
024000*group in the FD record across the break, same read-ahead idea
024100*vacprint used for its employee break.
024200*
024300     move     Slp-Session-Id    to WS-Group-Session-Id.
024400     move     Slp-Document-Type to WS-Group-Document-Type.
024500     move     zero              to WS-Slip-Count.
024600     move     "N"                to WS-Group-Rejected.
024700     move     "N"                to WS-Interp-Applied.
024800     move     1                 to WS-Warn-Ptr.
024900     move     spaces            to WS-Warn-Text.
025000*
025100     perform  bb010-Accumulate-Slip
025200     until WS-Is-At-End or Slp-Session-Id not =
025300         WS-Group-Session-Id.
025400*
025500     if       WS-Slip-Count > 4
025600     move     "Y" to WS-Group-Rejected
025700     else
025800     perform  bb100-Annualize-Group
025900     perform  bb200-Check-Variation
026000     perform  bb300-Validate-Annual-Data
026100     perform  bb400-Grade-Accuracy
026200     perform  zz060-Write-Annualized-Record
026300     end-if.
026400     perform  zz050-Print-Group-Summary.
026500*
026600 aa050-Exit.  exit section.
026700*
026800 bb010-Accumulate-Slip           section.
026900*****************************************
027000     add      1 to WS-Slip-Count.
027100     if       WS-Slip-Count <= 4
027200     move Slp-Gross-Salary to WS-Slip-Gross (WS-Slip-Count)
027300     move Slp-Basic-Salary to WS-Slip-Basic (WS-Slip-Count)
027400     move Slp-Hra-Received to WS-Slip-Hra (WS-Slip-Count)
027500     move Slp-Rent-Paid to WS-Slip-Rent (WS-Slip-Count)
027600     move Slp-Deduction-80C to WS-Slip-80C (WS-Slip-Count)
027700     move Slp-Deduction-80D to WS-Slip-80D (WS-Slip-Count)
027800     move Slp-Standard-Deduction to WS-Slip-Std-Ded
027900         (WS-Slip-Count)
028000     move Slp-Professional-Tax to WS-Slip-Prof-Tax (WS-Slip-Count)
028100     move Slp-Tds to WS-Slip-Tds (WS-Slip-Count)
028200     end-if.
028300*
028400     read     Salary-Slip-File
028500     at end  move "Y" to WS-At-End
028600     end-read.
028700*
028800 bb010-Exit.  exit section.
028900*
029000 bb100-Annualize-Group           section.
029100*****************************************
029200     move     WS-Group-Session-Id     to Fin-Session-Id.
029300     move     WS-Batch-Financial-Year to Fin-Financial-Year.
029400*11/12/25 amd - defaulted age, was hard-coded zero, per query.
029500     move     Txt-Dflt-Age            to Fin-Age.
029600     move     "V"                     to Fin-Record-Status.
029700     move     "A"                     to Fin-Source.
029800*
029900     if       WS-Group-Document-Type = "FORM16"
030000     move     WS-Slip-Gross    (1) to Fin-Gross-Salary
030100     move     WS-Slip-Basic    (1) to Fin-Basic-Salary
030200     move     WS-Slip-Hra      (1) to Fin-Hra-Received
030300     move     WS-Slip-Rent     (1) to Fin-Rent-Paid
030400     move     WS-Slip-80C      (1) to Fin-Deduction-80C
030500     move     WS-Slip-80D      (1) to Fin-Deduction-80D
030600     move     WS-Slip-Std-Ded  (1) to Fin-Standard-Deduction
030700     move     WS-Slip-Prof-Tax (1) to Fin-Professional-Tax
030800     move     WS-Slip-Tds      (1) to Fin-Tds
030900     else
031000     move     zero to WS-Sum-Gross WS-Sum-Basic WS-Sum-Hra
031100     WS-Sum-Rent  WS-Sum-80C   WS-Sum-80D
031200     WS-Sum-Prof-Tax WS-Sum-Tds
031300     move     1 to WS-Ix
031400     perform  bb110-Sum-One-Slip
031500         until WS-Ix > WS-Slip-Count
031600     move     WS-Slip-Std-Ded (1) to WS-Sum-Std-Ded
031700*
031800     move     Txt-Interp-Value (WS-Slip-Count) to WS-Factor
031900     if       WS-Slip-Count > 1
032000     move "Y" to WS-Interp-Applied
032100     end-if
032200*
032300     compute  Fin-Gross-Salary     = WS-Sum-Gross     * WS-Factor
032400     compute  Fin-Basic-Salary     = WS-Sum-Basic     * WS-Factor
032500     compute  Fin-Hra-Received     = WS-Sum-Hra       * WS-Factor
032600     compute  Fin-Rent-Paid        = WS-Sum-Rent      * WS-Factor
032700     compute  Fin-Deduction-80C    = WS-Sum-80C       * WS-Factor
032800     compute  Fin-Deduction-80D    = WS-Sum-80D       * WS-Factor
032900     compute  Fin-Professional-Tax = WS-Sum-Prof-Tax  * WS-Factor
033000     compute  Fin-Tds              = WS-Sum-Tds       * WS-Factor
033100     move     WS-Sum-Std-Ded to Fin-Standard-Deduction
033200     end-if.
033300*
033400*Fields the Salary-Slip record carries no data for at all.
033500*
033600     move     zero to Fin-Lta-Received  Fin-Other-Exemptions
033700     Fin-Deduction-80DD Fin-Deduction-80E
033800     Fin-Deduction-80TTA Fin-Home-Loan-Interest
033900     Fin-Other-Deductions Fin-Other-Income.
034000*
034100 bb100-Exit.  exit section.
034200*
034300 bb110-Sum-One-Slip              section.
034400****************************************
034500*10/12/25 amd - perform varying ... end-perform replaced with an
034600*out-of-line paragraph per slip, to match bb010's own style.
034700*
034800     add      WS-Slip-Gross    (WS-Ix) to WS-Sum-Gross.
034900     add      WS-Slip-Basic    (WS-Ix) to WS-Sum-Basic.
035000     add      WS-Slip-Hra      (WS-Ix) to WS-Sum-Hra.
035100     add      WS-Slip-Rent     (WS-Ix) to WS-Sum-Rent.
035200     add      WS-Slip-80C      (WS-Ix) to WS-Sum-80C.
035300     add      WS-Slip-80D      (WS-Ix) to WS-Sum-80D.
035400     add      WS-Slip-Prof-Tax (WS-Ix) to WS-Sum-Prof-Tax.
035500     add      WS-Slip-Tds      (WS-Ix) to WS-Sum-Tds.
035600     add      1 to WS-Ix.
035700 bb110-Exit.  exit section.
035800*
035900 bb200-Check-Variation           section.
036000*****************************************
036100*Only meaningful across 2 or more periodic slips - a single slip
036200*or a Form 16 has nothing to compare itself against.
036300*
036400     if WS-Group-Document-Type = "FORM16" or WS-Slip-Count < 2
036500     go to bb200-Exit.
036600*
036700     compute WS-Variation-Limit = WS-Slip-Gross (1) *
036800         Txt-Variation-Pct.
036900*10/12/25 amd - perform varying ... end-perform replaced with an
037000*out-of-line paragraph per slip, WS-Var-Break stands in for the
037100*old exit perform break - one warning is enough.
037200*
037300     move     2 to WS-Ix.
037400     move     "N" to WS-Var-Break.
037500     perform  bb210-Check-One-Slip
037600         until WS-Ix > WS-Slip-Count
037700         or    WS-Var-Break-Hit.
037800*
037900 bb200-Exit.  exit section.
038000*
038100 bb210-Check-One-Slip            section.
038200****************************************
038300     compute WS-Variation-Amount = WS-Slip-Gross (WS-Ix) -
038400         WS-Slip-Gross (1).
038500     if       WS-Variation-Amount < zero
038600     compute WS-Variation-Amount = zero - WS-Variation-Amount
038700     end-if.
038800     if       WS-Variation-Amount > WS-Variation-Limit
038900     string   "GROSS VARIES >20PCT ACROSS SLIPS;"
039000     delimited by size into WS-Warn-Text
039100     with pointer WS-Warn-Ptr
039200     end-string
039300     move     "Y" to WS-Var-Break.
039400     add      1 to WS-Ix.
039500 bb210-Exit.  exit section.
039600*
039700 bb300-Validate-Annual-Data      section.
039800*****************************************
039900*Warnings only - a shaky annual figure still goes forward to
040000*PYTAXC, flagged here so the Bureau can chase the taxpayer for a
040100*correction.
040200*
040300     if       Fin-Basic-Salary > Fin-Gross-Salary
040400     string   "BASIC EXCEEDS GROSS;" delimited by size
040500     into WS-Warn-Text with pointer WS-Warn-Ptr
040600     end-string
040700     end-if.
040800     if       Fin-Deduction-80C > Txt-Cap-80C
040900     string   "80C OVER CAP;" delimited by size
041000     into WS-Warn-Text with pointer WS-Warn-Ptr
041100     end-string
041200     end-if.
041300     if       Fin-Deduction-80D > Txt-Cap-80D
041400     string   "80D OVER CAP;" delimited by size
041500     into WS-Warn-Text with pointer WS-Warn-Ptr
041600     end-string
041700     end-if.
041800     if       Fin-Gross-Salary < Txt-Min-Gross-Salary
041900     string   "GROSS TOO LOW;" delimited by size
042000     into WS-Warn-Text with pointer WS-Warn-Ptr
042100     end-string
042200     end-if.
042300     if       Fin-Gross-Salary > Txt-Max-Gross-Salary
042400     string   "GROSS TOO HIGH;" delimited by size
042500     into WS-Warn-Text with pointer WS-Warn-Ptr
042600     end-string
042700     end-if.
042800     if       Fin-Hra-Received > zero and Fin-Rent-Paid = zero
042900     string "VERIFY RENT - HRA WITH NO RENT PAID;" delimited by
043000         size
043100     into WS-Warn-Text with pointer WS-Warn-Ptr
043200     end-string
043300     end-if.
043400*
043500 bb300-Exit.  exit section.
043600*
043700 bb400-Grade-Accuracy            section.
043800*****************************************
043900     evaluate WS-Slip-Count
044000     when 1     move "MEDIUM"    to WS-Grade
044100     when 2     move "GOOD"      to WS-Grade
044200     when 3     move "VERY-GOOD" to WS-Grade
044300     when 4     move "EXCELLENT" to WS-Grade
044400     when other move "UNKNOWN"   to WS-Grade
044500     end-evaluate.
044600*
044700 bb400-Exit.  exit section.
044800*
044900 zz050-Print-Group-Summary       section.
045000*****************************************
045100     move     WS-Group-Session-Id    to WS-Summ-Session.
045200     move     WS-Group-Document-Type to WS-Summ-Doc-Type.
045300     move     spaces                 to WS-Summ-Text.
045400*
045500     if       WS-Group-Is-Rejected
045600     move     WS-Slip-Count to WS-Slip-Count-Disp
045700     string   "SAL001 REJECTED - MAXIMUM 4 SALARY SLIPS ALLOWED, "
045800     delimited by size
045900     WS-Slip-Count-Disp  delimited by size
046000     " RECEIVED"    delimited by size
046100     into WS-Summ-Text
046200     end-string
046300     else
046400     move     WS-Slip-Count to WS-Slip-Count-Disp
046500     string   "SLIPS="      delimited by size
046600     WS-Slip-Count-Disp delimited by size
046700     " INTERP="    delimited by size
046800     WS-Interp-Applied delimited by size
046900     " GRADE="     delimited by size
047000     WS-Grade      delimited by size
047100     " "          delimited by size
047200     WS-Warn-Text  delimited by size
047300     into WS-Summ-Text
047400     end-string
047500     end-if.
047600     write    Err-Print-Line from WS-Summ-Line.
047700*
047800 zz050-Exit.  exit section.
047900*
048000 zz060-Write-Annualized-Record   section.
048100*****************************************
048200     write    PY-Financial-Input-Record.
048300*
048400 zz060-Exit.  exit section.
048500*
