000100*FD for the Tax Detail print file - TAX-CALCULATOR report.
000200*06/11/25 kpd - Created.
000300 fd  Tax-Detail-Print
000400     reports are Tax-Detail-Report.
000500*
