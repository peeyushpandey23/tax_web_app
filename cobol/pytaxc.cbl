000100*****************************************************************
000200*                                                              *
000300*Income Tax Regime Comparison - Tax Calculator *
000400*Computes Old Regime & New Regime liability and *
000500*recommends the cheaper one, FY 2024-25 *
000600*                                                              *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100 program-id.             pytaxc.
001200 author.                 K P Deshmukh.
001300 installation.           Applewood Computers - Pune Tax Bureau.
001400 date-written.           12/11/1985.
001500 date-compiled.
001600 security. Copyright (C) 1985-2026 & later, Applewood
001700     Computers.  Distributed under the GNU
001800     General Public License.  See the file
001900     COPYING for details.
002000***
002100*Remarks. Batch tax-regime comparison for salaried
002200*taxpayers. Reads one Financial-Input
002300*record per taxpayer (no required sort
002400*order), validates it, computes the Old
002500*Regime and New Regime liability via
002600*progressive slabs + Sec 87A rebate + 4 pct
002700*health & education cess, decides which
002800*regime is cheaper and writes a Comparison
002900*record plus a detailed breakdown report.
003000*
003100*Companion program PYSALAG annualises
003200*periodic salary slips into the same
003300*Financial-Input shape feeding this one;
003400*they are run as two separate batch steps,
003500*not chained.
003600***
003700*Version. See Prog-Name in WS.
003800***
003900*Called modules. PYFYCHK - Financial-Year format edit.
004000***
004100*Files used :
004200*TAXIN Financial Input (in).
004300*CMPOUT Comparison Output (out).
004400*TAXRPT Tax Detail report (out, RW).
004500*ERRRPT Error/Summary report (out).
004600*
004700*Error messages used.
004800*TX001 - TX011. See Error-Messages below.
004900***
005000*Changes:
005100*12/11/1985 kpd - 1.0.00 Created.
005200*03/03/1987 kpd - .01 80C cap was being compared after the min()
005300*was taken - validation now checks the
005400*claimed figure, not the capped one, per
005500*the Finance Bureau's query.
005600*21/09/1991 srd - .02 HRA exemption floor at zero added - a
005700*negative exemption was creeping through
005800*for low-basic/high-rent records.
005900*17/02/1999 srd - .03 Y2K review of this program: no 2-digit
006000*years held anywhere in Fin-Financial-Year
006100*processing, no change required - logged
006200*per the 1999 sweep.
006300*16/04/24 vbc Copyright notice update superseding all previous
006400*notices.
006500*19/09/25 vbc - 3.3.00 Version update and builds reset (py-tax
006600*suite
006700*folded into the 3.3 tree).
006800*24/11/25 amd .04 Financial-Year edit moved out to PYFYCHK.
006900*08/12/25 amd .05 Slab-breakdown table widened to 6 entries so
007000*the New Regime's six bands fit as well as
007100*the Old Regime's four.
007200*15/12/25 amd .06 Savings-Percent now zero, not 100, when both
007300*totals are zero - matched spec wording.
007400*
007500*****************************************************************
007600*Copyright Notice.
007700*****************
007800*
007900*This program is part of the Applewood Computers Payroll Tax
008000*Comparison suite and is Copyright (c) Applewood Computers,
008100*1985-2026
008200*and later.
008300*
008400*This program is free software; you can redistribute it and/or
008500*modify
008600*it under the terms of the GNU General Public License as
008700*published by
008800*the Free Software Foundation; version 3 and later, for personal
008900*and
009000*in-house business usage, excluding repackaging or resale.
009100*
009200*Distributed in the hope that it will be useful, but WITHOUT ANY
009300*WARRANTY; without even the implied warranty of MERCHANTABILITY
009400*or
009500*FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
009600*License for more details.
009700*
009800*****************************************************************
009900*
010000 environment             division.
010100*================================
010200 copy  "envdiv.cob".
010300 input-output            section.
010400 file-control.
010500 copy "selfin.cob".
010600 copy "selcmp.cob".
010700 copy "selrpt.cob".
010800 copy "selerr.cob".
010900*
011000 data                     division.
011100*================================
011200 file section.
011300 copy "fdfin.cob".
011400 copy "fdcmp.cob".
011500 copy "fdrpt.cob".
011600 copy "fderr.cob".
011700*
011800 working-storage section.
011900*-----------------------
012000 77  Prog-Name               pic x(15)  value "PYTAXC (1.06)".
012100*
012200 01  WS-Status-Data.
012300     03  Fin-Status          pic xx     value zero.
012400     03  Cmp-Status          pic xx     value zero.
012500     03  Rpt-Status          pic xx     value zero.
012600     03  Err-Status          pic xx     value zero.
012700*
012800 01  WS-At-End                  pic x      value "N".
012900     88  WS-Is-At-End           value "Y".
013000 01  WS-Slab-Break              pic x      value "N".
013100     88  WS-Slab-Break-Hit      value "Y".
013200*
013300 copy "wstaxtbl.cob".
013400 copy "wstaxreg.cob".
013500 copy "wstaxrec.cob".
013600*
013700 01  WS-Work-Fields.
013800     03  WS-Valid-Record         pic x       value "Y".
013900     88  WS-Record-Is-Valid  value "Y".
014000     03  WS-Ix                   pic 9       comp.
014100     03  WS-Rx                   pic 9       comp.
014200     03  WS-Slab-Income          pic s9(9)v99   comp-3.
014300     03  WS-Slab-Width           pic s9(9)v99   comp-3.
014400     03  WS-Slab-Tax             pic s9(9)v99   comp-3.
014500     03  WS-Income-Above-Lower   pic s9(9)v99   comp-3.
014600     03  WS-Cand-1               pic s9(9)v99   comp-3.
014700     03  WS-Cand-2               pic s9(9)v99   comp-3.
014800     03  WS-Cand-3               pic s9(9)v99   comp-3.
014900     03  WS-Min-Value            pic s9(9)v99   comp-3.
015000     03  WS-Max-Tax              pic s9(9)v99   comp-3.
015100     03  WS-Cap-80C              pic s9(9)v99   comp-3.
015200     03  WS-Cap-80D              pic s9(9)v99   comp-3.
015300     03  WS-Cap-80DD             pic s9(9)v99   comp-3.
015400     03  WS-Cap-80E              pic s9(9)v99   comp-3.
015500     03  WS-Cap-80TTA            pic s9(9)v99   comp-3.
015600     03  WS-Cap-Home-Loan        pic s9(9)v99   comp-3.
015700     03  WS-Ch6A-Plus-Other      pic s9(9)v99   comp-3.
015800     03  WS-Std-Deduction        pic s9(9)v99   comp-3.
015900     03  WS-Gross-Total-Income   pic s9(9)v99   comp-3.
016000     03  WS-Headroom-80C         pic s9(9)v99   comp-3.
016100     03  WS-Headroom-80D         pic s9(9)v99   comp-3.
016200     03  WS-Rec-High-Count       pic 9       comp.
016300     03  WS-Rec-Medium-Count     pic 9       comp.
016400     03  WS-Rec-Low-Count        pic 9       comp.
016500     03  WS-Page-Lines           pic 99         value 58.
016600*
016700 01  WS-Run-Date.
016800     03  WS-Run-Date-YY           pic 99.
016900     03  WS-Run-Date-MM           pic 99.
017000     03  WS-Run-Date-DD           pic 99.
017100 01  WS-Run-Date-Edit  redefines WS-Run-Date.
017200     03  WS-Run-Date-Numeric      pic 9(6).
017300 01  WS-Run-Date-Print            pic x(8).
017400*
017500 01  WS-Fychk-Link.
017600     03  WS-Fychk-Financial-Year   pic x(7).
017700     03  WS-Fychk-Reply            pic x.
017800*
017900 01  WS-Run-Totals.
018000     03  Tot-Records-Read        pic 9(7)       comp.
018100     03  Tot-Records-Valid       pic 9(7)       comp.
018200     03  Tot-Records-Rejected    pic 9(7)       comp.
018300     03  Tot-Old-Best-Count      pic 9(7)       comp.
018400     03  Tot-New-Best-Count      pic 9(7)       comp.
018500     03  Tot-Savings-Sum         pic s9(9)v99   comp-3.
018600*
018700 01  Error-Messages.
018800     03 TX001 pic x(48) value
018900         "TX001 GROSS-SALARY / BASIC-SALARY must be > 0".
019000     03  TX002    pic x(40) value "TX002 AGE must be 18 to 100".
019100     03 TX003 pic x(45) value
019200         "TX003 FINANCIAL-YEAR must be format NNNN-NN".
019300     03 TX004 pic x(48) value
019400         "TX004 BASIC-SALARY must not exceed GROSS-SALARY".
019500     03 TX005 pic x(42) value
019600         "TX005 DEDUCTION-80C exceeds cap 150000.00".
019700     03 TX006 pic x(41) value
019800         "TX006 DEDUCTION-80D exceeds cap 25000.00".
019900     03 TX007 pic x(43) value
020000         "TX007 DEDUCTION-80DD exceeds cap 125000.00".
020100     03 TX008 pic x(41) value
020200         "TX008 DEDUCTION-80E exceeds cap 40000.00".
020300     03 TX009 pic x(43) value
020400         "TX009 DEDUCTION-80TTA exceeds cap 10000.00".
020500     03 TX010 pic x(50) value
020600         "TX010 HOME-LOAN-INTEREST exceeds cap 200000.00".
020700     03 TX011 pic x(52) value
020800         "TX011 GROSS-SALARY outside 300000.00 to 50000000.00".
020900*
021000 01  WS-Report-Fields.
021100     03  Rpt-Session-Id              pic x(36).
021200     03  Rpt-Financial-Year          pic x(7).
021300     03  Rpt-Age                     pic 9(3).
021400     03  Rpt-Gross-Total-Income      pic s9(9)v99   comp-3.
021500     03  Rpt-Regime-Label            pic x(14).
021600     03  Rpt-Hra-Exemption           pic s9(9)v99   comp-3.
021700     03  Rpt-Lta-Exemption           pic s9(9)v99   comp-3.
021800     03  Rpt-Other-Exemption         pic s9(9)v99   comp-3.
021900     03  Rpt-Total-Exemptions        pic s9(9)v99   comp-3.
022000     03  Rpt-Standard-Deduction      pic s9(9)v99   comp-3.
022100     03  Rpt-Professional-Tax        pic s9(9)v99   comp-3.
022200     03  Rpt-Ch6A-Plus-Other         pic s9(9)v99   comp-3.
022300     03  Rpt-Total-Deductions        pic s9(9)v99   comp-3.
022400     03  Rpt-Taxable-Income          pic s9(9)v99   comp-3.
022500     03  Rpt-Slab-Lower              pic s9(9)v99   comp-3.
022600     03  Rpt-Slab-Upper              pic s9(9)v99   comp-3.
022700     03  Rpt-Slab-Rate               pic s9(3)v99   comp-3.
022800     03  Rpt-Slab-Income             pic s9(9)v99   comp-3.
022900     03  Rpt-Slab-Tax                pic s9(9)v99   comp-3.
023000     03  Rpt-Tax-Amount              pic s9(9)v99   comp-3.
023100     03  Rpt-Rebate-87A              pic s9(9)v99   comp-3.
023200     03  Rpt-Tax-After-Rebate        pic s9(9)v99   comp-3.
023300     03  Rpt-Cess-Amount             pic s9(9)v99   comp-3.
023400     03  Rpt-Total-Tax               pic s9(9)v99   comp-3.
023500     03  Rpt-Best-Regime             pic x(3).
023600     03  Rpt-Tax-Savings             pic s9(9)v99   comp-3.
023700     03  Rpt-Savings-Percent         pic s9(3)v99   comp-3.
023800     03  Rpt-Rec-Type                pic x(20).
023900     03  Rpt-Rec-Title               pic x(40).
024000     03  Rpt-Rec-Amount              pic s9(9)v99   comp-3.
024100     03  Rpt-Rec-Priority            pic x(6).
024200     03  Rpt-Rec-Total-Count         pic 9.
024300     03  Rpt-Rec-High-Count          pic 9.
024400     03  Rpt-Rec-Medium-Count        pic 9.
024500     03  Rpt-Rec-Low-Count           pic 9.
024600*
024700 01  WS-Err-Line.
024800     03  WS-Err-Tag               pic x(5)    value "ERR  ".
024900     03  WS-Err-Session            pic x(36).
025000     03  filler                   pic x       value space.
025100     03  WS-Err-Text               pic x(60).
025200*
025300 report section.
025400***************
025500*
025600 RD  Tax-Detail-Report
025700     control      Final
025800     Page Limit   WS-Page-Lines
025900     Heading      1
026000     First Detail 5
026100     Last  Detail WS-Page-Lines.
026200*
026300 01  Rd-Page-Head  Type Page Heading.
026400     03  line  1.
026500     05  col   1     pic x(13)   value "PYTAXC (1.06)".
026600     05 col 40 pic x(32) value "Applewood Computers Tax Bureau".
026700     05  col  95     pic x(9)    value "RUN DATE".
026800     05  col 104     pic x(8)    source WS-Run-Date-Print.
026900     05  col 118     pic zzz9    source Page-Counter.
027000     03  line  2.
027100     05 col 40 pic x(42) value
027200         "Income Tax Regime Comparison - FY 2024-25".
027300     03  line  4.
027400     05  col   1     pic x(10)   value "SESSION ID".
027500     05  col  12     pic x(36).
027600*
027700 01  Rd-Taxpayer-Header type detail.
027800     03  line + 2.
027900     05  col   1     pic x(36)   source Rpt-Session-Id.
028000     03  line + 1.
028100     05  col   1     pic x(10)   value "FIN YEAR".
028200     05  col  12     pic x(7)    source Rpt-Financial-Year.
028300     05  col  25     pic x(5)    value "AGE".
028400     05  col  30     pic zz9     source Rpt-Age.
028500     05  col  38     pic x(19)   value "GROSS TOTAL INCOME".
028600     05 col 58 pic z,zzz,zzz,zz9.99 source Rpt-Gross-Total-Income.
028700*
028800 01  Rd-Regime-Label type detail.
028900     03  line + 2.
029000     05  col   3     pic x(14)   source Rpt-Regime-Label.
029100*
029200 01  Rd-Exemption-Detail type detail.
029300     03  line + 1.
029400     05  col   5     pic x(16)   value "EXEMPT - HRA".
029500     05 col 22 pic z,zzz,zzz,zz9.99 source Rpt-Hra-Exemption.
029600     05  col  40     pic x(4)    value "LTA".
029700     05 col 45 pic z,zzz,zzz,zz9.99 source Rpt-Lta-Exemption.
029800     05  col  63     pic x(6)    value "OTHER".
029900     05 col 70 pic z,zzz,zzz,zz9.99 source Rpt-Other-Exemption.
030000     05  col  88     pic x(6)    value "TOTAL".
030100     05 col 95 pic z,zzz,zzz,zz9.99 source Rpt-Total-Exemptions.
030200*
030300 01  Rd-Deduction-Detail type detail.
030400     03  line + 1.
030500     05  col   5     pic x(19)   value "DEDUCT - STANDARD".
030600     05 col 25 pic z,zzz,zzz,zz9.99 source Rpt-Standard-Deduction.
030700     05  col  44     pic x(10)   value "PROF TAX".
030800     05 col 55 pic z,zzz,zzz,zz9.99 source Rpt-Professional-Tax.
030900     05  col  74     pic x(17)   value "CH VI-A + OTHER".
031000     05 col 92 pic z,zzz,zzz,zz9.99 source Rpt-Ch6A-Plus-Other.
031100     03  line + 1.
031200     05  col   5     pic x(17)   value "TOTAL DEDUCTIONS".
031300     05 col 25 pic z,zzz,zzz,zz9.99 source Rpt-Total-Deductions.
031400     05  col  44     pic x(15)   value "TAXABLE INCOME".
031500     05 col 60 pic -z,zzz,zzz,zz9.99 source Rpt-Taxable-Income.
031600*
031700 01  Rd-Slab-Detail type detail.
031800     03  line + 1.
031900     05  col   6     pic z,zzz,zzz,zz9  source Rpt-Slab-Lower.
032000     05  col  20     pic x(2)    value "TO".
032100     05  col  24     pic z,zzz,zzz,zz9  source Rpt-Slab-Upper.
032200     05  col  40     pic zz9.99  source Rpt-Slab-Rate.
032300     05  col  47     pic x(7)    value "PCT ON".
032400     05  col  56     pic z,zzz,zzz,zz9.99  source Rpt-Slab-Income.
032500     05  col  74     pic x(1)    value "=".
032600     05  col  77     pic z,zzz,zzz,zz9.99  source Rpt-Slab-Tax.
032700*
032800 01  Rd-Regime-Summary type detail.
032900     03  line + 1.
033000     05  col   5     pic x(18)   value "TAX BEFORE REBATE".
033100     05  col  26     pic z,zzz,zzz,zz9.99  source Rpt-Tax-Amount.
033200     05  col  45     pic x(11)   value "87A REBATE".
033300     05  col  58     pic z,zzz,zzz,zz9.99  source Rpt-Rebate-87A.
033400     03  line + 1.
033500     05  col   5     pic x(17)   value "TAX AFTER REBATE".
033600     05 col 26 pic z,zzz,zzz,zz9.99 source Rpt-Tax-After-Rebate.
033700     05  col  45     pic x(11)   value "CESS 4 PCT".
033800     05  col  58     pic z,zzz,zzz,zz9.99  source Rpt-Cess-Amount.
033900     05  col  77     pic x(10)   value "TOTAL TAX".
034000     05  col  89     pic z,zzz,zzz,zz9.99  source Rpt-Total-Tax.
034100*
034200 01  Rd-Comparison-Detail type detail.
034300     03  line + 2.
034400     05  col   1     pic x(12)   value "BEST REGIME".
034500     05  col  15     pic x(3)    source Rpt-Best-Regime.
034600     05  col  22     pic x(8)    value "SAVINGS".
034700     05  col  32     pic z,zzz,zzz,zz9.99  source Rpt-Tax-Savings.
034800     05  col  51     pic x(12)   value "SAVINGS PCT".
034900     05  col  64     pic zz9.99  source Rpt-Savings-Percent.
035000*
035100 01  Rd-Recommendation-Detail type detail.
035200     03  line + 1.
035300     05  col   3     pic x(20)   source Rpt-Rec-Type.
035400     05  col  25     pic x(40)   source Rpt-Rec-Title.
035500     05  col  68     pic z,zzz,zzz,zz9.99  source Rpt-Rec-Amount.
035600     05  col  86     pic x(6)    source Rpt-Rec-Priority.
035700*
035800 01  Rd-Recommendation-Summary type detail.
035900     03  line + 1.
036000     05  col   3     pic x(17)   value "RECOMMENDATIONS =".
036100     05  col  21     pic 9       source Rpt-Rec-Total-Count.
036200     05  col  28     pic x(6)    value "HIGH =".
036300     05  col  35     pic 9       source Rpt-Rec-High-Count.
036400     05  col  42     pic x(8)    value "MEDIUM =".
036500     05  col  51     pic 9       source Rpt-Rec-Medium-Count.
036600     05  col  58     pic x(5)    value "LOW =".
036700     05  col  64     pic 9       source Rpt-Rec-Low-Count.
036800*
036900 01  Rd-Run-Totals type control Footing Final line plus 2.
037000     03  line + 1.
037100     05  col   1     pic x(25)   value "RUN TOTALS - RECS READ".
037200     05  col  30     pic zzzzzz9 source Tot-Records-Read.
037300     05  col  45     pic x(6)    value "VALID".
037400     05  col  53     pic zzzzzz9 source Tot-Records-Valid.
037500     05  col  68     pic x(9)    value "REJECTED".
037600     05  col  80     pic zzzzzz9 source Tot-Records-Rejected.
037700     03  line + 1.
037800     05  col   1     pic x(9)    value "OLD BEST".
037900     05  col  30     pic zzzzzz9 source Tot-Old-Best-Count.
038000     05  col  45     pic x(9)    value "NEW BEST".
038100     05  col  53     pic zzzzzz9 source Tot-New-Best-Count.
038200     05  col  68     pic x(14)   value "TOTAL SAVINGS".
038300     05  col  84     pic z,zzz,zzz,zz9.99  source Tot-Savings-Sum.
038400*
038500 procedure division.
038600*==================
038700*
038800 aa000-Main                  section.
038900***********************************
039000     perform  aa010-Open-Files.
039100     perform  bb000-Process-Records.
039200     perform  aa090-Close-Files.
039300     goback.
039400*
039500 aa000-Exit.  exit section.
039600*
039700 aa010-Open-Files             section.
039800*************************************
039900     accept   WS-Run-Date from date.
040000     move     WS-Run-Date-DD to WS-Run-Date-Print (1:2).
040100     move     "/"            to WS-Run-Date-Print (3:1).
040200     move     WS-Run-Date-MM to WS-Run-Date-Print (4:2).
040300     move     "/"            to WS-Run-Date-Print (6:1).
040400     move     WS-Run-Date-YY to WS-Run-Date-Print (7:2).
040500*
040600     open     input  Financial-Input-File.
040700     open     output Comparison-Output-File.
040800     open     output Tax-Detail-Print.
040900     open     output Err-Summary-Print.
041000     initiate Tax-Detail-Report.
041100     move     zero to Tot-Records-Read
041200     Tot-Records-Valid
041300     Tot-Records-Rejected
041400     Tot-Old-Best-Count
041500     Tot-New-Best-Count
041600     Tot-Savings-Sum.
041700*
041800 aa010-Exit.  exit section.
041900*
042000 aa090-Close-Files             section.
042100**************************************
042200     terminate Tax-Detail-Report.
042300     close    Financial-Input-File
042400     Comparison-Output-File
042500     Tax-Detail-Print
042600     Err-Summary-Print.
042700*
042800 aa090-Exit.  exit section.
042900*
043000 bb000-Process-Records          section.
043100****************************************
043200*10/12/25 amd - perform forever replaced with the out-of-line
043300*priming-read loop, to match bb000 in pysalag and the rest of
043400*this program's own convention.
043500*
043600     read     Financial-Input-File
043700     at end   move "Y" to WS-At-End
043800     end-read.
043900     perform  bb010-Process-One-Record until WS-Is-At-End.
044000*
044100 bb000-Exit.  exit section.
044200*
044300 bb010-Process-One-Record       section.
044400****************************************
044500     if       Fin-Status not = "00"
044600     move     "Y" to WS-At-End
044700     else
044800     add      1 to Tot-Records-Read
044900     perform  bb100-Validate-Record
045000     if       WS-Record-Is-Valid
045100     add      1 to Tot-Records-Valid
045200     perform  cc000-Compute-Taxpayer
045300     perform  zz050-Print-Taxpayer-Detail
045400     perform  zz060-Write-Comparison-Record
045500     else
045600     add      1 to Tot-Records-Rejected
045700     end-if
045800     read     Financial-Input-File
045900     at end   move "Y" to WS-At-End
046000     end-read
046100     end-if.
046200 bb010-Exit.  exit section.
046300*
046400 bb100-Validate-Record          section.
046500****************************************
046600     move     "Y" to WS-Valid-Record.
046700*
046800     if       Fin-Gross-Salary not > zero
046900     or     Fin-Basic-Salary not > zero
047000     move     "N" to WS-Valid-Record
047100     move     TX001 to WS-Err-Text
047200     perform  bb900-Write-Error-Line
047300     end-if.
047400*
047500     if       Fin-Age > zero
047600     and   (Fin-Age < Txt-Min-Age or Fin-Age > Txt-Max-Age)
047700     move     "N" to WS-Valid-Record
047800     move     TX002 to WS-Err-Text
047900     perform  bb900-Write-Error-Line
048000     end-if.
048100*
048200     move     Fin-Financial-Year to WS-Fychk-Financial-Year.
048300     call     "pyfychk" using WS-Fychk-Link.
048400     if       WS-Fychk-Reply not = "Y"
048500     move     "N" to WS-Valid-Record
048600     move     TX003 to WS-Err-Text
048700     perform  bb900-Write-Error-Line
048800     end-if.
048900*
049000     if       Fin-Basic-Salary > Fin-Gross-Salary
049100     move     "N" to WS-Valid-Record
049200     move     TX004 to WS-Err-Text
049300     perform  bb900-Write-Error-Line
049400     end-if.
049500*
049600     if       Fin-Deduction-80C > Txt-Cap-80C
049700     move     "N" to WS-Valid-Record
049800     move     TX005 to WS-Err-Text
049900     perform  bb900-Write-Error-Line
050000     end-if.
050100     if       Fin-Deduction-80D > Txt-Cap-80D
050200     move     "N" to WS-Valid-Record
050300     move     TX006 to WS-Err-Text
050400     perform  bb900-Write-Error-Line
050500     end-if.
050600     if       Fin-Deduction-80DD > Txt-Cap-80DD
050700     move     "N" to WS-Valid-Record
050800     move     TX007 to WS-Err-Text
050900     perform  bb900-Write-Error-Line
051000     end-if.
051100     if       Fin-Deduction-80E > Txt-Cap-80E
051200     move     "N" to WS-Valid-Record
051300     move     TX008 to WS-Err-Text
051400     perform  bb900-Write-Error-Line
051500     end-if.
051600     if       Fin-Deduction-80TTA > Txt-Cap-80TTA
051700     move     "N" to WS-Valid-Record
051800     move     TX009 to WS-Err-Text
051900     perform  bb900-Write-Error-Line
052000     end-if.
052100     if       Fin-Home-Loan-Interest > Txt-Cap-Home-Loan
052200     move     "N" to WS-Valid-Record
052300     move     TX010 to WS-Err-Text
052400     perform  bb900-Write-Error-Line
052500     end-if.
052600*
052700     if       Fin-Gross-Salary < Txt-Min-Gross-Salary
052800     or     Fin-Gross-Salary > Txt-Max-Gross-Salary
052900     move     "N" to WS-Valid-Record
053000     move     TX011 to WS-Err-Text
053100     perform  bb900-Write-Error-Line
053200     end-if.
053300*
053400 bb100-Exit.  exit section.
053500*
053600 bb900-Write-Error-Line         section.
053700****************************************
053800     move     Fin-Session-Id to WS-Err-Session.
053900     write    Err-Print-Line from WS-Err-Line.
054000*
054100 bb900-Exit.  exit section.
054200*
054300 cc000-Compute-Taxpayer          section.
054400*****************************************
054500*Age defaults to 30 if the input carried zero or blank - 11/12/25
054600*amd - query from audit, Txt-Dflt-Age was sitting unused.
054700*
054800     if       Fin-Age = zero
054900     move     Txt-Dflt-Age to Fin-Age.
055000*
055100*Standard deduction defaults to 50000.00 if the input carried
055200*zero.
055300*
055400     move     Fin-Standard-Deduction to WS-Std-Deduction.
055500     if       WS-Std-Deduction = zero
055600     move     Txt-Dflt-Std-Deduction to WS-Std-Deduction.
055700*
055800     compute WS-Gross-Total-Income = Fin-Gross-Salary +
055900         Fin-Other-Income.
056000*
056100     perform  cc100-Compute-Old-Regime.
056200     perform  cc310-Compute-Old-Slabs.
056300     perform  cc410-Compute-Old-Rebate-Cess.
056400*
056500     perform  cc200-Compute-New-Regime.
056600     perform  cc320-Compute-New-Slabs.
056700     perform  cc420-Compute-New-Rebate-Cess.
056800*
056900     perform  cc500-Compute-Comparison.
057000     perform  cc600-Build-Recommendations.
057100*
057200 cc000-Exit.  exit section.
057300*
057400 cc100-Compute-Old-Regime        section.
057500*****************************************
057600*HRA exemption - Sec 10(13A). Floored at zero.
057700*
057800     if       Fin-Hra-Received = zero or Fin-Rent-Paid = zero
057900     move     zero to Reg-Old-Hra-Exemption
058000     else
058100     move     Fin-Hra-Received to WS-Cand-1
058200     compute WS-Cand-2 = Fin-Rent-Paid - (0.10 * Fin-Basic-Salary)
058300     compute  WS-Cand-3 = 0.50 * Fin-Basic-Salary
058400     move     WS-Cand-1 to WS-Min-Value
058500     if       WS-Cand-2 < WS-Min-Value
058600     move WS-Cand-2 to WS-Min-Value
058700     end-if
058800     if       WS-Cand-3 < WS-Min-Value
058900     move WS-Cand-3 to WS-Min-Value
059000     end-if
059100     if       WS-Min-Value < zero
059200     move zero to WS-Min-Value
059300     end-if
059400     move     WS-Min-Value to Reg-Old-Hra-Exemption
059500     end-if.
059600*
059700     move     Fin-Lta-Received to Reg-Old-Lta-Exemption.
059800     compute  Reg-Old-Total-Exemptions = Reg-Old-Hra-Exemption
059900     + Reg-Old-Lta-Exemption
060000     + Fin-Other-Exemptions.
060100*
060200*Chapter VI-A deductions, each capped.
060300*
060400     move     Fin-Deduction-80C     to WS-Cap-80C.
060500     if WS-Cap-80C > Txt-Cap-80C move Txt-Cap-80C to WS-Cap-80C.
060600     move     Fin-Deduction-80D     to WS-Cap-80D.
060700     if WS-Cap-80D > Txt-Cap-80D move Txt-Cap-80D to WS-Cap-80D.
060800     move     Fin-Deduction-80DD    to WS-Cap-80DD.
060900     if WS-Cap-80DD > Txt-Cap-80DD move Txt-Cap-80DD to
061000         WS-Cap-80DD.
061100     move     Fin-Deduction-80E     to WS-Cap-80E.
061200     if WS-Cap-80E > Txt-Cap-80E move Txt-Cap-80E to WS-Cap-80E.
061300     move     Fin-Deduction-80TTA   to WS-Cap-80TTA.
061400     if WS-Cap-80TTA > Txt-Cap-80TTA move Txt-Cap-80TTA to
061500         WS-Cap-80TTA.
061600     move     Fin-Home-Loan-Interest to WS-Cap-Home-Loan.
061700     if       WS-Cap-Home-Loan > Txt-Cap-Home-Loan
061800     move Txt-Cap-Home-Loan to WS-Cap-Home-Loan.
061900*
062000     compute WS-Ch6A-Plus-Other = WS-Cap-80C + WS-Cap-80D +
062100         WS-Cap-80DD
062200     + WS-Cap-80E + WS-Cap-80TTA + WS-Cap-Home-Loan
062300     + Fin-Other-Deductions.
062400*
062500     compute  Reg-Old-Total-Deductions = Reg-Old-Total-Exemptions
062600     + WS-Std-Deduction
062700     + WS-Ch6A-Plus-Other
062800     + Fin-Professional-Tax.
062900*
063000     compute  Reg-Old-Taxable-Income = WS-Gross-Total-Income
063100     - Reg-Old-Total-Deductions.
063200*
063300 cc100-Exit.  exit section.
063400*
063500 cc200-Compute-New-Regime        section.
063600*****************************************
063700     move     zero to Reg-New-Hra-Exemption
063800     Reg-New-Lta-Exemption
063900     Reg-New-Total-Exemptions.
064000*
064100     compute Reg-New-Total-Deductions = WS-Std-Deduction +
064200         Fin-Professional-Tax.
064300     compute  Reg-New-Taxable-Income = WS-Gross-Total-Income
064400     - Reg-New-Total-Deductions.
064500*
064600 cc200-Exit.  exit section.
064700*
064800 cc310-Compute-Old-Slabs        section.
064900****************************************
065000*10/12/25 amd - perform varying ... end-perform replaced with an
065100*out-of-line paragraph per taxpayer slab, WS-Slab-Break stands in
065200*for the old exit perform break.
065300*
065400     move     zero to Reg-Old-Slab-Count Reg-Old-Tax-Amount.
065500     if       Reg-Old-Taxable-Income not > zero
065600     go to cc310-Exit.
065700*
065800     move     1 to WS-Ix.
065900     move     "N" to WS-Slab-Break.
066000     perform  cc315-Process-One-Old-Slab
066100         until WS-Ix > Txt-Old-Slab-Count
066200         or    WS-Slab-Break-Hit.
066300*
066400 cc310-Exit.  exit section.
066500*
066600 cc315-Process-One-Old-Slab      section.
066700****************************************
066800     if       Reg-Old-Taxable-Income <= Txt-Old-Slab-Lower (WS-Ix)
066900     move     "Y" to WS-Slab-Break
067000     go to    cc315-Exit.
067100     compute  WS-Income-Above-Lower = Reg-Old-Taxable-Income
067200     - Txt-Old-Slab-Lower (WS-Ix)
067300     compute  WS-Slab-Width = Txt-Old-Slab-Upper (WS-Ix)
067400     - Txt-Old-Slab-Lower (WS-Ix)
067500     if       WS-Income-Above-Lower < WS-Slab-Width
067600     move WS-Income-Above-Lower to WS-Slab-Income
067700     else
067800     move WS-Slab-Width         to WS-Slab-Income
067900     end-if
068000     if       WS-Slab-Income > zero
068100     add      1 to Reg-Old-Slab-Count
068200     move Txt-Old-Slab-Lower (WS-Ix) to Reg-Old-Slab-Lower
068300         (Reg-Old-Slab-Count)
068400     move Txt-Old-Slab-Upper (WS-Ix) to Reg-Old-Slab-Upper
068500         (Reg-Old-Slab-Count)
068600     move Txt-Old-Slab-Rate (WS-Ix) to Reg-Old-Slab-Rate
068700         (Reg-Old-Slab-Count)
068800     move WS-Slab-Income to Reg-Old-Slab-Income
068900         (Reg-Old-Slab-Count)
069000     compute WS-Slab-Tax rounded = WS-Slab-Income *
069100         Txt-Old-Slab-Rate (WS-Ix) / 100
069200     move     WS-Slab-Tax to Reg-Old-Slab-Tax (Reg-Old-Slab-Count)
069300     add      WS-Slab-Tax to Reg-Old-Tax-Amount
069400     end-if.
069500     add      1 to WS-Ix.
069600 cc315-Exit.  exit section.
069700*
069800 cc320-Compute-New-Slabs        section.
069900****************************************
070000     move     zero to Reg-New-Slab-Count Reg-New-Tax-Amount.
070100     if       Reg-New-Taxable-Income not > zero
070200     go to cc320-Exit.
070300*
070400     move     1 to WS-Ix.
070500     move     "N" to WS-Slab-Break.
070600     perform  cc325-Process-One-New-Slab
070700         until WS-Ix > Txt-New-Slab-Count
070800         or    WS-Slab-Break-Hit.
070900*
071000 cc320-Exit.  exit section.
071100*
071200 cc325-Process-One-New-Slab      section.
071300****************************************
071400     if       Reg-New-Taxable-Income <= Txt-New-Slab-Lower (WS-Ix)
071500     move     "Y" to WS-Slab-Break
071600     go to    cc325-Exit.
071700     compute  WS-Income-Above-Lower = Reg-New-Taxable-Income
071800     - Txt-New-Slab-Lower (WS-Ix)
071900     compute  WS-Slab-Width = Txt-New-Slab-Upper (WS-Ix)
072000     - Txt-New-Slab-Lower (WS-Ix)
072100     if       WS-Income-Above-Lower < WS-Slab-Width
072200     move WS-Income-Above-Lower to WS-Slab-Income
072300     else
072400     move WS-Slab-Width         to WS-Slab-Income
072500     end-if
072600     if       WS-Slab-Income > zero
072700     add      1 to Reg-New-Slab-Count
072800     move Txt-New-Slab-Lower (WS-Ix) to Reg-New-Slab-Lower
072900         (Reg-New-Slab-Count)
073000     move Txt-New-Slab-Upper (WS-Ix) to Reg-New-Slab-Upper
073100         (Reg-New-Slab-Count)
073200     move Txt-New-Slab-Rate (WS-Ix) to Reg-New-Slab-Rate
073300         (Reg-New-Slab-Count)
073400     move WS-Slab-Income to Reg-New-Slab-Income
073500         (Reg-New-Slab-Count)
073600     compute WS-Slab-Tax rounded = WS-Slab-Income *
073700         Txt-New-Slab-Rate (WS-Ix) / 100
073800     move     WS-Slab-Tax to Reg-New-Slab-Tax (Reg-New-Slab-Count)
073900     add      WS-Slab-Tax to Reg-New-Tax-Amount
074000     end-if.
074100     add      1 to WS-Ix.
074200 cc325-Exit.  exit section.
074300*
074400 cc410-Compute-Old-Rebate-Cess   section.
074500*****************************************
074600     if       Reg-Old-Taxable-Income > zero
074700     and    Reg-Old-Taxable-Income <= Txt-Old-Rebate-Limit
074800     if       Reg-Old-Tax-Amount < Txt-Old-Rebate-Cap
074900     move Reg-Old-Tax-Amount to Reg-Old-Rebate-87A
075000     else
075100     move Txt-Old-Rebate-Cap to Reg-Old-Rebate-87A
075200     end-if
075300     else
075400     move     zero to Reg-Old-Rebate-87A
075500     end-if.
075600*
075700     compute Reg-Old-Tax-After-Rebate = Reg-Old-Tax-Amount -
075800         Reg-Old-Rebate-87A.
075900     if       Reg-Old-Tax-After-Rebate < zero
076000     move     zero to Reg-Old-Tax-After-Rebate.
076100     compute Reg-Old-Cess-Amount rounded =
076200         Reg-Old-Tax-After-Rebate * Txt-Cess-Rate.
076300     compute Reg-Old-Total-Tax = Reg-Old-Tax-After-Rebate +
076400         Reg-Old-Cess-Amount.
076500*
076600 cc410-Exit.  exit section.
076700*
076800 cc420-Compute-New-Rebate-Cess   section.
076900*****************************************
077000     if       Reg-New-Taxable-Income > zero
077100     and    Reg-New-Taxable-Income <= Txt-New-Rebate-Limit
077200     if       Reg-New-Tax-Amount < Txt-New-Rebate-Cap
077300     move Reg-New-Tax-Amount to Reg-New-Rebate-87A
077400     else
077500     move Txt-New-Rebate-Cap to Reg-New-Rebate-87A
077600     end-if
077700     else
077800     move     zero to Reg-New-Rebate-87A
077900     end-if.
078000*
078100     compute Reg-New-Tax-After-Rebate = Reg-New-Tax-Amount -
078200         Reg-New-Rebate-87A.
078300     if       Reg-New-Tax-After-Rebate < zero
078400     move     zero to Reg-New-Tax-After-Rebate.
078500     compute Reg-New-Cess-Amount rounded =
078600         Reg-New-Tax-After-Rebate * Txt-Cess-Rate.
078700     compute Reg-New-Total-Tax = Reg-New-Tax-After-Rebate +
078800         Reg-New-Cess-Amount.
078900*
079000 cc420-Exit.  exit section.
079100*
079200 cc500-Compute-Comparison        section.
079300*****************************************
079400     move     Fin-Session-Id to Cmp-Session-Id.
079500     move     Reg-Old-Total-Tax to Cmp-Old-Total-Tax.
079600     move     Reg-New-Total-Tax to Cmp-New-Total-Tax.
079700*
079800     if       Reg-Old-Total-Tax < Reg-New-Total-Tax
079900     move     "OLD" to Cmp-Best-Regime
080000     add      1 to Tot-Old-Best-Count
080100     else
080200     move     "NEW" to Cmp-Best-Regime
080300     add      1 to Tot-New-Best-Count
080400     end-if.
080500*
080600     if       Reg-Old-Total-Tax > Reg-New-Total-Tax
080700     compute Cmp-Tax-Savings = Reg-Old-Total-Tax -
080800         Reg-New-Total-Tax
080900     else
081000     compute Cmp-Tax-Savings = Reg-New-Total-Tax -
081100         Reg-Old-Total-Tax
081200     end-if.
081300     add      Cmp-Tax-Savings to Tot-Savings-Sum.
081400*
081500     move     Reg-Old-Total-Tax to WS-Max-Tax.
081600     if       Reg-New-Total-Tax > WS-Max-Tax
081700     move     Reg-New-Total-Tax to WS-Max-Tax.
081800     if       WS-Max-Tax > zero
081900     compute Cmp-Savings-Percent rounded = (Cmp-Tax-Savings /
082000         WS-Max-Tax) * 100
082100     else
082200     move     zero to Cmp-Savings-Percent
082300     end-if.
082400*
082500 cc500-Exit.  exit section.
082600*
082700 cc600-Build-Recommendations     section.
082800*****************************************
082900     move     zero to Rec-Count.
083000*
083100     add      1 to Rec-Count.
083200     move     "REGIME-CHOICE" to Rec-Type (Rec-Count).
083300     if       Cmp-Best-Is-Old
083400     move "SWITCH TO OLD REGIME - CHEAPER" to Rec-Title
083500         (Rec-Count)
083600     else
083700     move "STAY ON / SWITCH TO NEW REGIME - CHEAPER" to Rec-Title
083800         (Rec-Count)
083900     end-if.
084000     move     Cmp-Tax-Savings to Rec-Amount (Rec-Count).
084100     move     "HIGH" to Rec-Priority (Rec-Count).
084200*
084300     compute  WS-Headroom-80C = Txt-Cap-80C - WS-Cap-80C.
084400     if WS-Cap-80C < Txt-Cap-80C and WS-Headroom-80C >
084500         Txt-80C-Headroom-Min
084600     add      1 to Rec-Count
084700     move     "DEDUCTION-80C" to Rec-Type (Rec-Count)
084800     move     "INVEST MORE UNDER SEC 80C" to Rec-Title (Rec-Count)
084900     move     WS-Headroom-80C to Rec-Amount (Rec-Count)
085000     move     "MEDIUM" to Rec-Priority (Rec-Count)
085100     end-if.
085200*
085300     compute  WS-Headroom-80D = Txt-Cap-80D - WS-Cap-80D.
085400     if WS-Cap-80D < Txt-Cap-80D and WS-Headroom-80D >
085500         Txt-80D-Headroom-Min
085600     add      1 to Rec-Count
085700     move     "DEDUCTION-80D" to Rec-Type (Rec-Count)
085800     move "TOP UP SEC 80D MEDICAL INSURANCE" to Rec-Title
085900         (Rec-Count)
086000     move     WS-Headroom-80D to Rec-Amount (Rec-Count)
086100     move     "MEDIUM" to Rec-Priority (Rec-Count)
086200     end-if.
086300*
086400     if Reg-Old-Hra-Exemption = zero and WS-Gross-Total-Income >
086500         Txt-Hra-Income-Threshold
086600     add      1 to Rec-Count
086700     move     "HRA" to Rec-Type (Rec-Count)
086800     move "CHECK HRA - NO EXEMPTION IS BEING CLAIMED" to Rec-Title
086900         (Rec-Count)
087000     move     zero to Rec-Amount (Rec-Count)
087100     move     "LOW" to Rec-Priority (Rec-Count)
087200     end-if.
087300*
087400     if       Fin-Professional-Tax = zero
087500     add      1 to Rec-Count
087600     move     "PROF-TAX" to Rec-Type (Rec-Count)
087700     move "CONFIRM PROFESSIONAL TAX DEDUCTION" to Rec-Title
087800         (Rec-Count)
087900     move     zero to Rec-Amount (Rec-Count)
088000     move     "LOW" to Rec-Priority (Rec-Count)
088100     end-if.
088200*
088300*11/12/25 amd - Rec-Count/priority tally added for the summary
088400*line on the taxpayer detail report, per audit query.
088500*
088600     move     zero to WS-Rec-High-Count WS-Rec-Medium-Count
088700         WS-Rec-Low-Count.
088800     if       Rec-Count > zero
088900     move     1 to WS-Rx
089000     perform  cc655-Tally-One-Recommendation
089100         until WS-Rx > Rec-Count
089200     end-if.
089300*
089400 cc600-Exit.  exit section.
089500*
089600 cc655-Tally-One-Recommendation  section.
089700****************************************
089800     if       Rec-Pri-High (WS-Rx)
089900     add      1 to WS-Rec-High-Count
090000     else
090100     if       Rec-Pri-Medium (WS-Rx)
090200     add      1 to WS-Rec-Medium-Count
090300     else
090400     add      1 to WS-Rec-Low-Count
090500     end-if
090600     end-if.
090700     add      1 to WS-Rx.
090800 cc655-Exit.  exit section.
090900*
091000 zz050-Print-Taxpayer-Detail     section.
091100*****************************************
091200*10/12/25 amd - the three perform varying ... end-perform loops
091300*below moved out-of-line to zz052/zz054/zz056, to match this
091400*program's own section/perform convention.
091500*
091600     move     Fin-Session-Id to Rpt-Session-Id.
091700     move     Fin-Financial-Year to Rpt-Financial-Year.
091800     move     Fin-Age to Rpt-Age.
091900     move     WS-Gross-Total-Income to Rpt-Gross-Total-Income.
092000     generate Rd-Taxpayer-Header.
092100*
092200*Old Regime block.
092300*
092400     move     "OLD REGIME" to Rpt-Regime-Label.
092500     generate Rd-Regime-Label.
092600     move     Reg-Old-Hra-Exemption    to Rpt-Hra-Exemption.
092700     move     Reg-Old-Lta-Exemption    to Rpt-Lta-Exemption.
092800     move     Fin-Other-Exemptions     to Rpt-Other-Exemption.
092900     move     Reg-Old-Total-Exemptions to Rpt-Total-Exemptions.
093000     generate Rd-Exemption-Detail.
093100     move     WS-Std-Deduction          to Rpt-Standard-Deduction.
093200     move     Fin-Professional-Tax      to Rpt-Professional-Tax.
093300     move     WS-Ch6A-Plus-Other        to Rpt-Ch6A-Plus-Other.
093400     move     Reg-Old-Total-Deductions  to Rpt-Total-Deductions.
093500     move     Reg-Old-Taxable-Income    to Rpt-Taxable-Income.
093600     generate Rd-Deduction-Detail.
093700     move     1 to WS-Rx.
093800     perform  zz052-Print-Old-Slab-Detail
093900         until WS-Rx > Reg-Old-Slab-Count.
094000     move     Reg-Old-Tax-Amount       to Rpt-Tax-Amount.
094100     move     Reg-Old-Rebate-87A       to Rpt-Rebate-87A.
094200     move     Reg-Old-Tax-After-Rebate to Rpt-Tax-After-Rebate.
094300     move     Reg-Old-Cess-Amount      to Rpt-Cess-Amount.
094400     move     Reg-Old-Total-Tax        to Rpt-Total-Tax.
094500     generate Rd-Regime-Summary.
094600*
094700*New Regime block.
094800*
094900     move     "NEW REGIME" to Rpt-Regime-Label.
095000     generate Rd-Regime-Label.
095100     move     zero to Rpt-Hra-Exemption Rpt-Lta-Exemption
095200     Rpt-Other-Exemption Rpt-Total-Exemptions.
095300     move     WS-Std-Deduction          to Rpt-Standard-Deduction.
095400     move     Fin-Professional-Tax      to Rpt-Professional-Tax.
095500     move     zero                      to Rpt-Ch6A-Plus-Other.
095600     move     Reg-New-Total-Deductions  to Rpt-Total-Deductions.
095700     move     Reg-New-Taxable-Income    to Rpt-Taxable-Income.
095800     generate Rd-Deduction-Detail.
095900     move     1 to WS-Rx.
096000     perform  zz054-Print-New-Slab-Detail
096100         until WS-Rx > Reg-New-Slab-Count.
096200     move     Reg-New-Tax-Amount       to Rpt-Tax-Amount.
096300     move     Reg-New-Rebate-87A       to Rpt-Rebate-87A.
096400     move     Reg-New-Tax-After-Rebate to Rpt-Tax-After-Rebate.
096500     move     Reg-New-Cess-Amount      to Rpt-Cess-Amount.
096600     move     Reg-New-Total-Tax        to Rpt-Total-Tax.
096700     generate Rd-Regime-Summary.
096800*
096900*Comparison and recommendations.
097000*
097100     move     Cmp-Best-Regime     to Rpt-Best-Regime.
097200     move     Cmp-Tax-Savings     to Rpt-Tax-Savings.
097300     move     Cmp-Savings-Percent to Rpt-Savings-Percent.
097400     generate Rd-Comparison-Detail.
097500*
097600     move     1 to WS-Rx.
097700     perform  zz056-Print-Recommendation-Line
097800         until WS-Rx > Rec-Count.
097900*
098000*11/12/25 amd - recommendation summary line added, total plus
098100*counts by priority, per audit query.
098200*
098300     move     Rec-Count           to Rpt-Rec-Total-Count.
098400     move     WS-Rec-High-Count   to Rpt-Rec-High-Count.
098500     move     WS-Rec-Medium-Count to Rpt-Rec-Medium-Count.
098600     move     WS-Rec-Low-Count    to Rpt-Rec-Low-Count.
098700     generate Rd-Recommendation-Summary.
098800*
098900 zz050-Exit.  exit section.
099000*
099100 zz052-Print-Old-Slab-Detail     section.
099200****************************************
099300     move     Reg-Old-Slab-Lower  (WS-Rx) to Rpt-Slab-Lower.
099400     move     Reg-Old-Slab-Upper  (WS-Rx) to Rpt-Slab-Upper.
099500     move     Reg-Old-Slab-Rate   (WS-Rx) to Rpt-Slab-Rate.
099600     move     Reg-Old-Slab-Income (WS-Rx) to Rpt-Slab-Income.
099700     move     Reg-Old-Slab-Tax    (WS-Rx) to Rpt-Slab-Tax.
099800     generate Rd-Slab-Detail.
099900     add      1 to WS-Rx.
100000 zz052-Exit.  exit section.
100100*
100200 zz054-Print-New-Slab-Detail     section.
100300****************************************
100400     move     Reg-New-Slab-Lower  (WS-Rx) to Rpt-Slab-Lower.
100500     move     Reg-New-Slab-Upper  (WS-Rx) to Rpt-Slab-Upper.
100600     move     Reg-New-Slab-Rate   (WS-Rx) to Rpt-Slab-Rate.
100700     move     Reg-New-Slab-Income (WS-Rx) to Rpt-Slab-Income.
100800     move     Reg-New-Slab-Tax    (WS-Rx) to Rpt-Slab-Tax.
100900     generate Rd-Slab-Detail.
101000     add      1 to WS-Rx.
101100 zz054-Exit.  exit section.
101200*
101300 zz056-Print-Recommendation-Line  section.
101400****************************************
101500     move     Rec-Type     (WS-Rx) to Rpt-Rec-Type.
101600     move     Rec-Title    (WS-Rx) to Rpt-Rec-Title.
101700     move     Rec-Amount   (WS-Rx) to Rpt-Rec-Amount.
101800     move     Rec-Priority (WS-Rx) to Rpt-Rec-Priority.
101900     generate Rd-Recommendation-Detail.
102000     add      1 to WS-Rx.
102100 zz056-Exit.  exit section.
102200*
102300 zz060-Write-Comparison-Record  section.
102400****************************************
102500*Cmp- fields were filled straight into the FD record by
102600*cc500-Compute-Comparison - no working-storage copy needed.
102700*
102800     write    PY-Comparison-Record.
102900*
103000 zz060-Exit.  exit section.
103100*
