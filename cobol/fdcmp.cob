000100*FD for the Comparison Output file - TAX-CALCULATOR output.
000200*05/11/25 kpd - Created.
000300 fd  Comparison-Output-File.
000400 copy "wstaxcmp.cob".
000500*
