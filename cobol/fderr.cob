000100*FD for the Error/Summary print file. 07/11/25 kpd - Created.
000200 fd  Err-Summary-Print.
000300 01  Err-Print-Line                  pic x(132).
000400*
