000100********************************************
000200*                                         *
000300*Old, New & well, that's it now - just * the two tables, where
000400*py-ded used to * carry a Mar/Sin cutoff-percent pair * per
000500*marital status this carries one * cutoff-percent slab table per
000600*regime. *
000700*                                         *
000800* Working Storage For FY 2024-25 Slab, * Cap & Rebate Constants *
000900********************************************
001000*THESE FIELDS WILL NEED CHANGING EVERY BUDGET - make it a param
001100*file if it outlives one Finance Act. vbc to review for FY25-26.
001200*
001300*24/11/25 kpd - Created for FY 2024-25. 01/12/25 srd - Added
001400*Txt-Interp-Factor table (1/2/3/4 slip interpolation). 19/12/25
001500*amd - Txt-Cess-Rate widened to 9v999 after a rounding query -
001600*4% stored as .040 not .04, same value, survives review.
001700*
001800 01  PY-Tax-Regime-Tables.
001900*
002000* Old Regime slab table - 4 slabs, 0/5/20/30%
002100*
002200     03  Txt-Old-Slab-Count          pic 9          value 4.
002300     03  Txt-Old-Slab                               occurs 4.
002400     05  Txt-Old-Slab-Lower      pic 9(9)v99    comp-3.
002500     05  Txt-Old-Slab-Upper      pic 9(9)v99    comp-3.
002600     05  Txt-Old-Slab-Rate       pic 9(3)v99    comp-3.
002700*
002800* New Regime slab table - 6 slabs, 0/5/10/15/20/30%
002900*
003000     03  Txt-New-Slab-Count          pic 9          value 6.
003100     03  Txt-New-Slab                               occurs 6.
003200     05  Txt-New-Slab-Lower      pic 9(9)v99    comp-3.
003300     05  Txt-New-Slab-Upper      pic 9(9)v99    comp-3.
003400     05  Txt-New-Slab-Rate       pic 9(3)v99    comp-3.
003500*
003600* Chapter VI-A deduction caps (Old Regime only)
003700*
003800     03 Txt-Cap-80C pic 9(9)v99 comp-3 value 150000.00.
003900     03 Txt-Cap-80D pic 9(9)v99 comp-3 value 25000.00.
004000     03 Txt-Cap-80DD pic 9(9)v99 comp-3 value 125000.00.
004100     03 Txt-Cap-80E pic 9(9)v99 comp-3 value 40000.00.
004200     03 Txt-Cap-80TTA pic 9(9)v99 comp-3 value 10000.00.
004300     03 Txt-Cap-Home-Loan pic 9(9)v99 comp-3 value 200000.00.
004400*
004500* Section 87A rebate limits
004600*
004700     03 Txt-Old-Rebate-Limit pic 9(9)v99 comp-3 value 500000.00.
004800     03 Txt-Old-Rebate-Cap pic 9(9)v99 comp-3 value 12500.00.
004900     03 Txt-New-Rebate-Limit pic 9(9)v99 comp-3 value 700000.00.
005000     03 Txt-New-Rebate-Cap pic 9(9)v99 comp-3 value 25000.00.
005100*
005200* Cess
005300*
005400     03 Txt-Cess-Rate pic 9v999 comp-3 value 0.040.
005500*
005600* Defaults used when the input field is not present / zero
005700*
005800     03  Txt-Dflt-Age                pic 9(3)       value 30.
005900     03 Txt-Dflt-Std-Deduction pic 9(9)v99 comp-3 value 50000.00.
006000*
006100* Validation bounds
006200*
006300     03  Txt-Min-Age                 pic 9(3)       value 18.
006400     03  Txt-Max-Age                 pic 9(3)       value 100.
006500     03 Txt-Min-Gross-Salary pic 9(9)v99 comp-3 value 300000.00.
006600     03 Txt-Max-Gross-Salary pic 9(9)v99 comp-3 value 50000000.00.
006700*
006800* Recommendation thresholds
006900*
007000     03 Txt-80C-Headroom-Min pic 9(9)v99 comp-3 value 10000.00.
007100     03 Txt-80D-Headroom-Min pic 9(9)v99 comp-3 value 5000.00.
007200     03 Txt-Hra-Income-Threshold pic 9(9)v99 comp-3 value
007300         600000.00.
007400*
007500* Salary-slip interpolation factors, keyed by slip count 1-4
007600* (Txt-Interp-Factor (1) used for a single slip = x 12, etc).
007700* Loaded via the Alpha-literal/redefines trick (same idea as the
007800* Mod-11 weight string in MAPS09) since an OCCURS table can't
007900* carry four different VALUEs of its own.
008000*
008100     03 Txt-Interp-Alpha pic x(8) value "12060403".
008200     03  Txt-Interp-Factor  redefines Txt-Interp-Alpha
008300     occurs 4.
008400     05  Txt-Interp-Value        pic 9(2).
008500*
008600* Salary-slip variation-warning tolerance (20% of first slip)
008700*
008800     03 Txt-Variation-Pct pic 9v99 comp-3 value 0.20.
008900*
009000     03  filler                      pic x(6).
009100*
