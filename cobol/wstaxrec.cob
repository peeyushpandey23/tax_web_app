000100********************************************
000200*                                         *
000300* Working Storage For The Rule-Based * Recommendation Block - 0
000400* to 5 per taxpayer, built fresh each record. * Follows the
000500* py-ded Ded-Sys-Data-Blocks * occurs shape (desc/amount/type). *
000600********************************************
000700*27/11/25 kpd - Created. 03/12/25 amd - Rec-Priority 88-levels
000800*added after query on report sort. (report prints in rule order,
000900*not priority order - do NOT use these for sequencing, display
001000*only.)
001100*
001200 01  PY-Recommendation-Table.
001300     03  Rec-Count                    pic 9          comp.
001400     03  Rec-Entry                                   occurs 5.
001500     05  Rec-Type                 pic x(20).
001600     88  Rec-Is-Regime-Choice value "REGIME-CHOICE".
001700     88  Rec-Is-80C           value "DEDUCTION-80C".
001800     88  Rec-Is-80D           value "DEDUCTION-80D".
001900     88  Rec-Is-Hra           value "HRA".
002000     88  Rec-Is-Prof-Tax      value "PROF-TAX".
002100     05  Rec-Title                pic x(40).
002200     05  Rec-Amount               pic s9(9)v99  comp-3.
002300     05  Rec-Priority             pic x(6).
002400     88  Rec-Pri-High         value "HIGH".
002500     88  Rec-Pri-Medium       value "MEDIUM".
002600     88  Rec-Pri-Low          value "LOW".
002700*
