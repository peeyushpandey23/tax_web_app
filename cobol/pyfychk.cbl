000100*****************************************************************
000200*                                                              *
000300*Financial Year Format Validation *
000400*                                                              *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900 program-id.             pyfychk.
001000 author.                 K P Deshmukh.
001100 installation.           Applewood Computers - Pune Tax Bureau.
001200 date-written.           19/11/1985.
001300 date-compiled.
001400 security. Copyright (C) 1985-2026 & later, Applewood
001500     Computers.  Distributed under the GNU
001600     General Public License.  See the file
001700     COPYING for details.
001800***
001900*Remarks. Checks a Financial-Year field is in the
002000*form NNNN-NN (4 digits, hyphen, 2 digits)
002100*eg "2024-25". Does NOT check that the
002200*second pair is First+1 - some groups file
002300*a year behind, this is format only.
002400***
002500*Version. See Prog-Name & date-comped in ws.
002600*
002700*Called modules. None.
002800*Error messages used.
002900*None - caller tests Fychk-Reply.
003000***
003100*Changes:
003200*19/11/1985 kpd - 1.0.00 Created, lifted from the maps04
003300*date-edit
003400*shape (same inspect-for-separator idea,
003500*digits either side instead of a calendar).
003600*02/06/1993 kpd - .01 Second pair was being accepted as spaces -
003700*tightened numeric test.
003800*14/03/1999 srd - .02 Y2K review: no two-digit year math is done
003900*here, FY is a label not a date, no change
004000*needed - logged per the 1999 sweep anyway.
004100*16/04/24 vbc Copyright notice update superseding all previous
004200*notices.
004300*24/11/25 amd .03 Moved out of pytaxc into its own CALLed module
004400*so bb100 stays readable - same pattern as
004500*py000 CALLing maps04.
004600*11/12/25 amd .04 Century sanity check added - Fychk-Century must
004700*be 20, a NNNN that parsed numeric but was not actually 20nn was
004800*slipping through as a valid format.
004900*
005000*****************************************************************
005100*Copyright Notice.
005200*****************
005300*
005400*This program is part of the Applewood Computers Payroll Tax
005500*Comparison suite and is Copyright (c) Applewood Computers,
005600*1985-2026
005700*and later.
005800*
005900*This program is free software; you can redistribute it and/or
006000*modify
006100*it under the terms of the GNU General Public License as
006200*published by
006300*the Free Software Foundation; version 3 and later, for personal
006400*and
006500*in-house business usage, excluding repackaging or resale.
006600*
006700*Distributed in the hope that it will be useful, but WITHOUT ANY
006800*WARRANTY; without even the implied warranty of MERCHANTABILITY
006900*or
007000*FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
007100*License for more details.
007200*
007300*****************************************************************
007400*
007500 environment             division.
007600*================================
007700 copy  "envdiv.cob".
007800 input-output            section.
007900 file-control.
008000 data                    division.
008100*================================
008200 file section.
008300 working-storage section.
008400*-----------------------
008500 77  Prog-Name               pic x(15)  value "PYFYCHK (1.04)".
008600*
008700 01  WS-Fychk-Fields.
008800     03  Fychk-Sep-Count     pic 9      comp  value zero.
008900*
009000 linkage section.
009100*===============
009200*
009300 01  Fychk-Ws.
009400     03  Fychk-Financial-Year     pic x(7).
009500     03  Fychk-FY-Test  redefines Fychk-Financial-Year.
009600     05  Fychk-First          pic x(4).
009700     05  Fychk-Sep            pic x(1).
009800     05  Fychk-Second         pic x(2).
009900*11/12/25 amd - Fychk-FY-Numeric & Fychk-Century-View added for a
010000*century sanity check - Fychk-First was being taken on faith as
010100*20nn, never actually checked.
010200*
010300     03  Fychk-FY-Numeric  redefines Fychk-Financial-Year.
010400     05  Fychk-First-Num      pic 9(4).
010500     05  Fychk-Century-View  redefines Fychk-First-Num.
010600     07  Fychk-Century           pic 99.
010700     07  Fychk-Year-In-Cent      pic 99.
010800     05  Fychk-Sep-Num        pic x(1).
010900     05  Fychk-Second-Num     pic 99.
011000*
011100     03  Fychk-Reply              pic x.
011200*Y = valid, N = invalid
011300*
011400 procedure division using Fychk-Ws.
011500*==================================
011600*
011700 aa000-Main                  section.
011800***********************************
011900     move     "N" to Fychk-Reply.
012000     move     zero to Fychk-Sep-Count.
012100*
012200     if       Fychk-Sep not = "-"
012300     go to aa000-Exit.
012400*
012500     if       Fychk-First not numeric
012600     or     Fychk-Second not numeric
012700     go to aa000-Exit.
012800*
012900     if       Fychk-Century not = 20
013000     go to aa000-Exit.
013100*
013200     move     "Y" to Fychk-Reply.
013300*
013400 aa000-Exit.
013500     exit     section.
013600*
013700 Main-Exit.
013800     exit     program.
013900*
