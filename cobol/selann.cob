000100*Select for the Annualized Output file - SALARY-AGGREGATOR output
000200*, FINANCIAL-INPUT shape, feeds forward into TAX-CALCULATOR.
000300*28/10/25 kpd - Created.
000400     select  Annualized-Output-File  assign      "ANNOUT"
000500     organization is sequential
000600     status       Ann-Status.
000700*
