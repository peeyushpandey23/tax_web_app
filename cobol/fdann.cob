000100*FD for the Annualized Output file - SALARY-AGGREGATOR output.
000200*Same record shape as the Financial Input file - see wstaxfin.cob
000300*. 28/10/25 kpd - Created.
000400 fd  Annualized-Output-File.
000500 copy "wstaxfin.cob".
000600*
